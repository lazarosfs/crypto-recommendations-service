000100******************************************************************
000200* CRPRICE -- CRYPTO PRICE DETAIL RECORD
000300*            INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400*            DESK RECORD LAYOUTS
000500******************************************************************
000600* ONE ENTRY PER (SYMBOL, TIMESTAMP) PRICE OBSERVATION.  KEYED
000700* LOGICALLY BY CR-PRC-CRYPTO-ID + CR-PRC-TIMESTAMP -- A SECOND
000800* OBSERVATION FOR THE SAME SYMBOL/TIMESTAMP OVERWRITES CR-PRICE
000900* ON THE EXISTING ENTRY RATHER THAN ADDING A DUPLICATE.  TIME-
001000* STAMP IS EPOCH MILLISECONDS, NOT A CALENDAR DATE -- SEE THE
001100* DAY-WINDOW PARAGRAPHS IN CRRANK FOR HOW A CALENDAR DAY IS
001200* MAPPED ONTO THIS FIELD.
001300******************************************************************
001400* CHANGE LOG
001500*   18-JAN-91  RKP  ORIGINAL LAYOUT FOR THE CRYPTO PILOT FEED.
001600*   02-SEP-98  DMS  ADDED CR-PRC-FILLER RESERVE BYTE.
001700*   27-JUN-00  DMS  WIDENED CR-PRICE TO 12.8 PER DESK REQUEST --
001800*                   OLD 9.4 LAYOUT COULD NOT HOLD SUB-CENT COINS.
001900*   11-MAR-03  TJO  ADDED CR-PRC-PACKED WORKING COPY FOR COMPUTE.
002000******************************************************************
002100 01  CR-PRICE-RECORD.
002200     05  CR-PRC-CRYPTO-ID         PIC 9(09).
002300     05  CR-PRC-TIMESTAMP         PIC 9(18).
002400     05  CR-PRICE                 PIC 9(12)V9(08).
002500     05  CR-PRC-FILLER            PIC X(01).
002600*
002700* ALTERNATE VIEW -- WHOLE RECORD AS ONE ALPHANUMERIC STRING, USED
002800* BY THE UPSERT COMPARE IN THE IMPORT PROGRAM.
002900*
003000 01  CR-PRICE-ALPHA-VIEW REDEFINES CR-PRICE-RECORD.
003100     05  CR-PRC-ALPHA             PIC X(40).
003200*
003300* PACKED WORKING COPY OF CR-PRICE FOR PROGRAMS THAT ACCUMULATE
003400* MIN/MAX/NORMALIZED-RANGE -- KEPT SEPARATE FROM THE DISPLAY
003500* FIELD ABOVE SO THE FILE RECORD NEVER CARRIES COMP-3 DATA.
003600*
003700 01  CR-PRC-PACKED-WORK.
003800     05  CR-PRC-PACKED            PIC 9(12)V9(08) COMP-3.
