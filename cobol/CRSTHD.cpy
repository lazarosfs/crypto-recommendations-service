000100******************************************************************
000200* CRSTHD -- CRYPTO STATS REPORT, HEADER LINES
000300*           INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400******************************************************************
000500* CHANGE LOG
000600*   04-FEB-91  RKP  ORIGINAL HEADER LAYOUT.
000700*   02-SEP-98  DMS  WIDENED TITLE LINE FOR Y2K DATE FORMAT.
000800******************************************************************
000900 01  CR-ST-TITLE-LINE.
001000     05  FILLER                   PIC X(01)  VALUE SPACES.
001100     05  CRST-TITLE                PIC X(40)
001200             VALUE 'CRYPTO STATS REPORT - ONE SYMBOL'.
001300     05  FILLER                   PIC X(10)  VALUE SPACES.
001400     05  CRST-RUN-MM              PIC 99.
001500     05  FILLER                   PIC X(01)  VALUE '/'.
001600     05  CRST-RUN-DD              PIC 99.
001700     05  FILLER                   PIC X(01)  VALUE '/'.
001800     05  CRST-RUN-YY              PIC 99.
001900     05  FILLER                   PIC X(17)  VALUE SPACES.
002000*
002100 01  CR-ST-COLUMN-LINE.
002200     05  FILLER                   PIC X(01)  VALUE SPACES.
002300     05  FILLER                   PIC X(10)  VALUE 'SYMBOL'.
002400     05  FILLER                   PIC X(18)  VALUE 'OLDEST-PRICE'.
002500     05  FILLER                   PIC X(18)  VALUE 'NEWEST-PRICE'.
002600     05  FILLER                   PIC X(18)  VALUE 'MIN-PRICE'.
002700     05  FILLER                   PIC X(18)  VALUE 'MAX-PRICE'.
