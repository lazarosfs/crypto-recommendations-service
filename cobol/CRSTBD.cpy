000100******************************************************************
000200* CRSTBD -- CRYPTO STATS REPORT, BODY LINES
000300*           INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400******************************************************************
000500* CHANGE LOG
000600*   04-FEB-91  RKP  ORIGINAL BODY LAYOUT.
000700*   02-SEP-98  DMS  NO CHANGE -- Y2K SWEEP, CARRIED FORWARD.
000800******************************************************************
000900 01  CR-ST-DETAIL-LINE.
001000     05  FILLER                   PIC X(01)  VALUE SPACES.
001100     05  CRST-SYMBOL              PIC X(10).
001200     05  FILLER                   PIC X(02)  VALUE SPACES.
001300     05  CRST-OLDEST-E            PIC Z(11)9.9(08).
001400     05  FILLER                   PIC X(02)  VALUE SPACES.
001500     05  CRST-NEWEST-E            PIC Z(11)9.9(08).
001600     05  FILLER                   PIC X(02)  VALUE SPACES.
001700     05  CRST-MIN-E               PIC Z(11)9.9(08).
001800     05  FILLER                   PIC X(02)  VALUE SPACES.
001900     05  CRST-MAX-E               PIC Z(11)9.9(08).
002000*
002100 01  CR-ST-NODATA-LINE.
002200     05  FILLER                   PIC X(01)  VALUE SPACES.
002300     05  CRST-ND-SYMBOL           PIC X(10).
002400     05  FILLER                   PIC X(02)  VALUE SPACES.
002500     05  CRST-ND-TEXT             PIC X(40)
002600             VALUE 'NO DATA FOR THIS SYMBOL'.
