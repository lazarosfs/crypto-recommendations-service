000100******************************************************************
000200* CRSTATS -- CRYPTO STATS REPORT, ONE SYMBOL PER REQUEST LINE
000300*            INVENTURE GROWTH AND SECURITIES - DIGITAL ASSETS DESK
000400******************************************************************
000500* PURPOSE.
000600*   FOR EACH SYMBOL LISTED ON THE REQUEST FILE, RESOLVES THE
000700*   SYMBOL AGAINST THE CRYPTO MASTER FILE, SCANS THE CRYPTO PRICE
000800*   FILE FOR EVERY OBSERVATION ON FILE FOR THAT SYMBOL, AND PRINTS
000900*   THE OLDEST, NEWEST, MINIMUM AND MAXIMUM PRICE SEEN.  A SYMBOL
001000*   UNKNOWN TO THE MASTER FILE, OR WITH NO PRICE HISTORY ON FILE,
001100*   PRINTS A NO-DATA LINE RATHER THAN A ZERO-FILLED DETAIL LINE.
001200* TECTONICS: COBC
001300******************************************************************
001400*-----------------------*
001500 IDENTIFICATION DIVISION.
001600*-----------------------*
001700 PROGRAM-ID.      CRSTATS.
001800 AUTHOR.          R. K. PATEL.
001900 INSTALLATION.    INVENTURE GROWTH AND SECURITIES -
002000                   DIGITAL ASSETS DESK.
002100 DATE-WRITTEN.    02/04/91.
002200 DATE-COMPILED.
002300 SECURITY.        COMPANY CONFIDENTIAL.
002400******************************************************************
002500* CHANGE LOG
002600*   02/04/91  RKP  001  ORIGINAL PROGRAM -- ONE SYMBOL PER RUN,
002700*                       READ FROM SYSIN CARD.
002800*   14/11/92  DMS  042  REWORKED TO READ A REQUEST FILE SO MANY
002900*                       SYMBOLS CAN BE STATTED IN ONE RUN.
003000*   30/03/96  DMS  094  OLDEST/NEWEST NOW TRACKED BY TIMESTAMP
003100*                       RATHER THAN BY FILE ARRIVAL ORDER.
003200*   02/09/98  DMS  120  Y2K SWEEP -- NO 2-DIGIT YEAR FIELDS FOUND
003300*                       IN THIS PROGRAM, RUN DATE DISPLAY ONLY.
003400*   21/01/99  DMS  121  Y2K SWEEP FOLLOW-UP -- CONFIRMED CLEAN.
003500*   11/03/03  TJO  145  NO-DATA LINE NOW DISTINGUISHES "SYMBOL
003600*                       UNKNOWN" FROM "SYMBOL KNOWN, NO PRICES".
003700******************************************************************
003800*-----------------------*
003900 ENVIRONMENT DIVISION.
004000*-----------------------*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 IS CRSTATS-TEST-RUN-SW.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CRYPTO-MASTER-FILE ASSIGN TO CRMSTR
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS  IS  WS-CRMSTR-STATUS.
005100*
005200     SELECT CRYPTO-PRICE-FILE  ASSIGN TO CRPRC
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS  IS  WS-CRPRC-STATUS.
005500*
005600     SELECT CRSTATS-PARM-FILE  ASSIGN TO CRSTPARM
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS  WS-CRSTPARM-STATUS.
005900*
006000     SELECT CRSTATS-REPORT     ASSIGN TO CRSTRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS  WS-CRSTRPT-STATUS.
006300*
006400*-----------------------*
006500 DATA DIVISION.
006600*-----------------------*
006700 FILE SECTION.
006800*
006900 FD  CRYPTO-MASTER-FILE
007000     RECORD CONTAINS 20 CHARACTERS
007100     RECORDING MODE IS F.
007200 COPY CRMSTR.
007300*
007400 FD  CRYPTO-PRICE-FILE
007500     RECORD CONTAINS 40 CHARACTERS
007600     RECORDING MODE IS F.
007700 COPY CRPRICE.
007800*
007900 FD  CRSTATS-PARM-FILE.
008000 01  CRSTATS-PARM-LINE           PIC X(10).
008100*
008200 FD  CRSTATS-REPORT.
008300 COPY CRSTHD.
008400 COPY CRSTBD.
008500*
008600 WORKING-STORAGE SECTION.
008700*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  CURRENT-DATE.
009000         10  CURRENT-YEAR           PIC 9(02).
009100         10  CURRENT-MONTH          PIC 9(02).
009200         10  CURRENT-DAY            PIC 9(02).
009300     05  CURRENT-TIME.
009400         10  CURRENT-HOUR           PIC 9(02).
009500         10  CURRENT-MINUTE         PIC 9(02).
009600         10  CURRENT-SECOND         PIC 9(02).
009700         10  CURRENT-HNDSEC         PIC 9(02).
009800     05  FILLER                     PIC X(01).
009900*
010000 01  WS-FILE-STATUSES.
010100     05  WS-CRMSTR-STATUS           PIC X(02) VALUE SPACES.
010200     05  WS-CRPRC-STATUS            PIC X(02) VALUE SPACES.
010300     05  WS-CRSTPARM-STATUS         PIC X(02) VALUE SPACES.
010400     05  WS-CRSTRPT-STATUS          PIC X(02) VALUE SPACES.
010500     05  FILLER                     PIC X(01).
010600*
010700 01  WS-SWITCHES.
010800     05  WS-MSTR-EOF-SW             PIC X(01) VALUE 'N'.
010900         88  MSTR-EOF                         VALUE 'Y'.
011000     05  WS-PRC-EOF-SW              PIC X(01) VALUE 'N'.
011100         88  PRC-EOF                          VALUE 'Y'.
011200     05  WS-PARM-EOF-SW             PIC X(01) VALUE 'N'.
011300         88  PARM-EOF                         VALUE 'Y'.
011400     05  WS-SYMBOL-FOUND-SW         PIC X(01) VALUE 'N'.
011500         88  SYMBOL-FOUND                     VALUE 'Y'.
011600     05  WS-PRICES-FOUND-SW         PIC X(01) VALUE 'N'.
011700         88  PRICES-FOUND                     VALUE 'Y'.
011800     05  FILLER                     PIC X(01).
011900*
012000 01  WS-COUNTERS.
012100     05  WS-SYMBOLS-REQUESTED       PIC 9(05) COMP VALUE ZERO.
012200     05  WS-SYMBOLS-REPORTED        PIC 9(05) COMP VALUE ZERO.
012300     05  WS-SYMBOLS-NO-DATA         PIC 9(05) COMP VALUE ZERO.
012400     05  FILLER                     PIC X(01).
012500*
012600* IN-MEMORY CRYPTO MASTER TABLE -- SAME LAYOUT AND LOAD IDIOM AS
012700* THE IMPORT PROGRAM.  DESK LIMIT IS 2000 DISTINCT SYMBOLS.
012800*
012900 01  CR-MASTER-TABLE.
013000     05  CR-MSTR-COUNT              PIC 9(05) COMP VALUE ZERO.
013100     05  FILLER                     PIC X(01).
013200     05  CR-MSTR-ENTRY OCCURS 2000 TIMES
013300             INDEXED BY CR-MX.
013400         10  CR-MX-ID               PIC 9(09).
013500         10  CR-MX-SYMBOL           PIC X(10).
013600*
013700* IN-MEMORY CRYPTO PRICE TABLE.  DESK LIMIT IS 50000 OBSERVATIONS.
013800*
013900 01  CR-PRICE-TABLE.
014000     05  CR-PRC-COUNT               PIC 9(07) COMP VALUE ZERO.
014100     05  FILLER                     PIC X(01).
014200     05  CR-PRC-ENTRY OCCURS 50000 TIMES
014300             INDEXED BY CR-PX.
014400         10  CR-PX-ID               PIC 9(09).
014500         10  CR-PX-TIMESTAMP        PIC 9(18).
014600         10  CR-PX-PRICE            PIC 9(12)V9(08).
014700*
014800* ONE-REQUEST WORK AREA.
014900*
015000 01  WS-REQUEST-WORK.
015100     05  WS-REQ-SYMBOL              PIC X(10).
015200     05  WS-REQ-CRYPTO-ID           PIC 9(09) VALUE ZERO.
015300     05  FILLER                     PIC X(01).
015400*
015500 01  WS-REDEFINES-CHECK REDEFINES WS-REQUEST-WORK.
015600     05  FILLER                     PIC X(20).
015700*
015800* STATS ACCUMULATORS -- SEE 230-ACCUMULATE-STATS.
015900*
016000 01  WS-STATS-WORK.
016100     05  CR-MIN-PRICE               PIC 9(12)V9(08).
016200     05  CR-MAX-PRICE               PIC 9(12)V9(08).
016300     05  CR-OLDEST-PRICE            PIC 9(12)V9(08).
016400     05  CR-NEWEST-PRICE            PIC 9(12)V9(08).
016500     05  CR-OLDEST-TIMESTAMP        PIC 9(18).
016600     05  CR-NEWEST-TIMESTAMP        PIC 9(18).
016700     05  FILLER                     PIC X(01).
016800*
016900 01  WS-STATS-HIGH-VALUE REDEFINES WS-STATS-WORK.
017000     05  FILLER                     PIC X(69).
017100*
017200*-----------------------*
017300 PROCEDURE DIVISION.
017400*-----------------------*
017500 000-MAIN-CONTROL.
017600*
017700     ACCEPT CURRENT-DATE FROM DATE.
017800     ACCEPT CURRENT-TIME FROM TIME.
017900*
018000     PERFORM 100-OPEN-FILES.
018100     PERFORM 110-LOAD-MASTER-TABLE
018200         UNTIL MSTR-EOF.
018300     PERFORM 120-LOAD-PRICE-TABLE
018400         UNTIL PRC-EOF.
018500     PERFORM 800-WRITE-REPORT-HEADER.
018600     PERFORM 200-PROCESS-REQUEST-LINE
018700         THRU 200-PROCESS-REQUEST-LINE-EXIT
018800         UNTIL PARM-EOF.
018900     PERFORM 900-CLOSE-FILES.
019000     PERFORM 950-DISPLAY-RUN-SUMMARY.
019100*
019200     STOP RUN.
019300*
019400 100-OPEN-FILES.
019500     OPEN INPUT  CRYPTO-MASTER-FILE.
019600     OPEN INPUT  CRYPTO-PRICE-FILE.
019700     OPEN INPUT  CRSTATS-PARM-FILE.
019800     OPEN OUTPUT CRSTATS-REPORT.
019900*
020000 110-LOAD-MASTER-TABLE.
020100     READ CRYPTO-MASTER-FILE
020200         AT END
020300             SET MSTR-EOF TO TRUE
020400         NOT AT END
020500             ADD 1 TO CR-MSTR-COUNT
020600             SET CR-MX TO CR-MSTR-COUNT
020700             MOVE CR-CRYPTO-ID TO CR-MX-ID (CR-MX)
020800             MOVE CR-SYMBOL    TO CR-MX-SYMBOL (CR-MX)
020900     END-READ.
021000*
021100 120-LOAD-PRICE-TABLE.
021200     READ CRYPTO-PRICE-FILE
021300         AT END
021400             SET PRC-EOF TO TRUE
021500         NOT AT END
021600             ADD 1 TO CR-PRC-COUNT
021700             SET CR-PX TO CR-PRC-COUNT
021800             MOVE CR-PRC-CRYPTO-ID TO CR-PX-ID (CR-PX)
021900             MOVE CR-PRC-TIMESTAMP TO CR-PX-TIMESTAMP (CR-PX)
022000             MOVE CR-PRICE         TO CR-PX-PRICE (CR-PX)
022100     END-READ.
022200*
022300 200-PROCESS-REQUEST-LINE.
022400     READ CRSTATS-PARM-FILE
022500         AT END
022600             SET PARM-EOF TO TRUE
022700     END-READ.
022800     IF PARM-EOF
022900         GO TO 200-PROCESS-REQUEST-LINE-EXIT.
023000*
023100     ADD 1 TO WS-SYMBOLS-REQUESTED.
023200     MOVE CRSTATS-PARM-LINE TO WS-REQ-SYMBOL.
023300*
023400* 210-RESOLVE-SYMBOL.  A SYMBOL NOT ON THE MASTER FILE GETS THE
023500* NO-DATA LINE IMMEDIATELY -- THERE IS NOTHING TO SCAN FOR.
023600*
023700     SET SYMBOL-FOUND TO FALSE.
023800     IF CR-MSTR-COUNT > 0
023900         PERFORM 211-SCAN-MASTER-FOR-SYMBOL
024000             VARYING CR-MX FROM 1 BY 1
024100             UNTIL CR-MX > CR-MSTR-COUNT
024200                OR SYMBOL-FOUND
024300     END-IF.
024400     IF NOT SYMBOL-FOUND
024500         PERFORM 820-WRITE-NODATA-LINE
024600         GO TO 200-PROCESS-REQUEST-LINE-EXIT
024700     END-IF.
024800*
024900* 230-ACCUMULATE-STATS.  MIN/MAX/OLDEST/NEWEST ARE ALL SEEDED
025000* FROM THE FIRST MATCHING PRICE ROW FOUND, THEN UPDATED AS THE
025100* SCAN CONTINUES.  OLDEST/NEWEST TRACK BY TIMESTAMP, NOT BY
025200* PRICE, SO THEY ARE NOT NECESSARILY THE SAME ROW AS MIN/MAX.
025300*
025400     SET PRICES-FOUND TO FALSE.
025500     MOVE WS-STATS-HIGH-VALUE TO WS-STATS-WORK.
025600     IF CR-PRC-COUNT > 0
025700         PERFORM 231-SCAN-PRICE-FOR-STATS
025800             VARYING CR-PX FROM 1 BY 1
025900             UNTIL CR-PX > CR-PRC-COUNT
026000     END-IF.
026100*
026200     IF NOT PRICES-FOUND
026300         PERFORM 820-WRITE-NODATA-LINE
026400         GO TO 200-PROCESS-REQUEST-LINE-EXIT
026500     END-IF.
026600*
026700     PERFORM 810-WRITE-DETAIL-LINE.
026800     ADD 1 TO WS-SYMBOLS-REPORTED.
026900*
027000 200-PROCESS-REQUEST-LINE-EXIT.
027100     EXIT.
027200*
027300 211-SCAN-MASTER-FOR-SYMBOL.
027400     IF CR-MX-SYMBOL (CR-MX) = WS-REQ-SYMBOL
027500         SET SYMBOL-FOUND TO TRUE
027600         MOVE CR-MX-ID (CR-MX) TO WS-REQ-CRYPTO-ID
027700     END-IF.
027800*
027900 231-SCAN-PRICE-FOR-STATS.
028000     IF CR-PX-ID (CR-PX) NOT = WS-REQ-CRYPTO-ID
028100         GO TO 231-SCAN-PRICE-FOR-STATS-EXIT
028200     END-IF.
028300*
028400     IF NOT PRICES-FOUND
028500         SET PRICES-FOUND TO TRUE
028600         MOVE CR-PX-PRICE (CR-PX)     TO CR-MIN-PRICE
028700         MOVE CR-PX-PRICE (CR-PX)     TO CR-MAX-PRICE
028800         MOVE CR-PX-PRICE (CR-PX)     TO CR-OLDEST-PRICE
028900         MOVE CR-PX-PRICE (CR-PX)     TO CR-NEWEST-PRICE
029000         MOVE CR-PX-TIMESTAMP (CR-PX) TO CR-OLDEST-TIMESTAMP
029100         MOVE CR-PX-TIMESTAMP (CR-PX) TO CR-NEWEST-TIMESTAMP
029200         GO TO 231-SCAN-PRICE-FOR-STATS-EXIT
029300     END-IF.
029400*
029500     IF CR-PX-PRICE (CR-PX) < CR-MIN-PRICE
029600         MOVE CR-PX-PRICE (CR-PX) TO CR-MIN-PRICE
029700     END-IF.
029800     IF CR-PX-PRICE (CR-PX) > CR-MAX-PRICE
029900         MOVE CR-PX-PRICE (CR-PX) TO CR-MAX-PRICE
030000     END-IF.
030100     IF CR-PX-TIMESTAMP (CR-PX) < CR-OLDEST-TIMESTAMP
030200         MOVE CR-PX-TIMESTAMP (CR-PX) TO CR-OLDEST-TIMESTAMP
030300         MOVE CR-PX-PRICE (CR-PX)     TO CR-OLDEST-PRICE
030400     END-IF.
030500     IF CR-PX-TIMESTAMP (CR-PX) > CR-NEWEST-TIMESTAMP
030600         MOVE CR-PX-TIMESTAMP (CR-PX) TO CR-NEWEST-TIMESTAMP
030700         MOVE CR-PX-PRICE (CR-PX)     TO CR-NEWEST-PRICE
030800     END-IF.
030900*
031000 231-SCAN-PRICE-FOR-STATS-EXIT.
031100     EXIT.
031200*
031300 800-WRITE-REPORT-HEADER.
031400     MOVE CURRENT-MONTH TO CRST-RUN-MM.
031500     MOVE CURRENT-DAY   TO CRST-RUN-DD.
031600     MOVE CURRENT-YEAR  TO CRST-RUN-YY.
031700     WRITE CR-ST-TITLE-LINE AFTER ADVANCING TOP-OF-FORM.
031800     WRITE CR-ST-COLUMN-LINE AFTER ADVANCING 2 LINES.
031900*
032000 810-WRITE-DETAIL-LINE.
032100     MOVE WS-REQ-SYMBOL  TO CRST-SYMBOL.
032200     MOVE CR-OLDEST-PRICE TO CRST-OLDEST-E.
032300     MOVE CR-NEWEST-PRICE TO CRST-NEWEST-E.
032400     MOVE CR-MIN-PRICE    TO CRST-MIN-E.
032500     MOVE CR-MAX-PRICE    TO CRST-MAX-E.
032600     WRITE CR-ST-DETAIL-LINE AFTER ADVANCING 1 LINE.
032700*
032800 820-WRITE-NODATA-LINE.
032900     ADD 1 TO WS-SYMBOLS-NO-DATA.
033000     MOVE WS-REQ-SYMBOL TO CRST-ND-SYMBOL.
033100     WRITE CR-ST-NODATA-LINE AFTER ADVANCING 1 LINE.
033200*
033300 900-CLOSE-FILES.
033400     CLOSE CRYPTO-MASTER-FILE.
033500     CLOSE CRYPTO-PRICE-FILE.
033600     CLOSE CRSTATS-PARM-FILE.
033700     CLOSE CRSTATS-REPORT.
033800*
033900 950-DISPLAY-RUN-SUMMARY.
034000     DISPLAY '****************************************'.
034100     DISPLAY 'CRSTATS RUN SUMMARY'.
034200     DISPLAY 'SYMBOLS REQUESTED: ' WS-SYMBOLS-REQUESTED.
034300     DISPLAY 'SYMBOLS REPORTED : ' WS-SYMBOLS-REPORTED.
034400     DISPLAY 'SYMBOLS NO DATA  : ' WS-SYMBOLS-NO-DATA.
034500     DISPLAY '****************************************'.
