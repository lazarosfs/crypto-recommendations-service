000100******************************************************************
000200* CRIMPRT -- CRYPTO PRICE CSV IMPORT
000300*            INVENTURE GROWTH AND SECURITIES - DIGITAL ASSETS DESK
000400******************************************************************
000500* PURPOSE.
000600*   READS THE OVERNIGHT CSV PRICE FEED (TIMESTAMP,SYMBOL,PRICE)
000700*   AND UPSERTS THE CRYPTO MASTER SYMBOL FILE AND THE CRYPTO
000800*   PRICE DETAIL FILE.  A SECOND OBSERVATION FOR A SYMBOL/
000900*   TIMESTAMP ALREADY ON FILE REPLACES THE PRICE RATHER THAN
001000*   ADDING A DUPLICATE DETAIL RECORD.  BAD LINES ARE LOGGED AND
001100*   SKIPPED -- THE RUN NEVER ABENDS ON A BAD INPUT LINE.
001200* TECTONICS: COBC
001300******************************************************************
001400*-----------------------*
001500 IDENTIFICATION DIVISION.
001600*-----------------------*
001700 PROGRAM-ID.      CRIMPRT.
001800 AUTHOR.          R. K. PATEL.
001900 INSTALLATION.    INVENTURE GROWTH AND SECURITIES -
002000                   DIGITAL ASSETS DESK.
002100 DATE-WRITTEN.    01/18/91.
002200 DATE-COMPILED.
002300 SECURITY.        COMPANY CONFIDENTIAL.
002400******************************************************************
002500* CHANGE LOG
002600*   01/18/91  RKP  000  ORIGINAL PROGRAM FOR THE CRYPTO PILOT.
002700*                       SINGLE CSV FEED, MASTER + DETAIL UPSERT.
002800*   06/02/91  RKP  012  REJECT LINES WITH FEWER THAN 3 FIELDS
002900*                       INSTEAD OF ABENDING ON UNSTRING OVERFLOW.
003000*   14/11/92  DMS  041  ADDED CASE-INSENSITIVE HEADER LINE SKIP --
003100*                       DESK STARTED SENDING A COLUMN HEADER ROW.
003200*   19/07/94  RKP  077  WIDENED CR-PRICE TO 12.8 ON MASTER/DETAIL
003300*                       COPYBOOKS (SEE CRPRICE) FOR SUB-CENT COIN.
003400*   30/03/96  DMS  093  UPSERT NOW COMPARES (CRYPTO-ID,TIMESTAMP)
003500*                       INSTEAD OF RESCANNING BY SYMBOL TEXT.
003600*   02/09/98  DMS  118  Y2K SWEEP -- NO 2-DIGIT YEAR FIELDS FOUND
003700*                       IN THIS PROGRAM, RUN DATE DISPLAY ONLY.
003800*   21/01/99  DMS  119  Y2K SWEEP FOLLOW-UP -- CONFIRMED CLEAN.
003900*   11/03/03  TJO  144  ADDED RUN SUMMARY COUNTS AT END OF JOB.
004000*   05/10/07  TJO  171  RAISED IN-MEMORY TABLE LIMITS FOR GROWTH
004100*                       IN THE NUMBER OF TRACKED SYMBOLS.
004200******************************************************************
004300*-----------------------*
004400 ENVIRONMENT DIVISION.
004500*-----------------------*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS CRIMPRT-TEST-RUN-SW.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CSV-IMPORT-FILE   ASSIGN TO CSVIMP
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS  WS-CSVIMP-STATUS.
005600*
005700     SELECT CRYPTO-MASTER-FILE ASSIGN TO CRMSTR
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS  WS-CRMSTR-STATUS.
006000*
006100     SELECT CRYPTO-PRICE-FILE  ASSIGN TO CRPRC
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS  WS-CRPRC-STATUS.
006400*
006500*-----------------------*
006600 DATA DIVISION.
006700*-----------------------*
006800 FILE SECTION.
006900*
007000 FD  CSV-IMPORT-FILE.
007100 01  CSV-IMPORT-LINE              PIC X(80).
007200*
007300 FD  CRYPTO-MASTER-FILE
007400     RECORD CONTAINS 20 CHARACTERS
007500     RECORDING MODE IS F.
007600 COPY CRMSTR.
007700*
007800 FD  CRYPTO-PRICE-FILE
007900     RECORD CONTAINS 40 CHARACTERS
008000     RECORDING MODE IS F.
008100 COPY CRPRICE.
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  SYSTEM-DATE-AND-TIME.
008600     05  CURRENT-DATE.
008700         10  CURRENT-YEAR           PIC 9(02).
008800         10  CURRENT-MONTH          PIC 9(02).
008900         10  CURRENT-DAY            PIC 9(02).
009000     05  CURRENT-TIME.
009100         10  CURRENT-HOUR           PIC 9(02).
009200         10  CURRENT-MINUTE         PIC 9(02).
009300         10  CURRENT-SECOND         PIC 9(02).
009400         10  CURRENT-HNDSEC         PIC 9(02).
009500     05  FILLER                     PIC X(01).
009600*
009700 01  WS-FILE-STATUSES.
009800     05  WS-CSVIMP-STATUS           PIC X(02) VALUE SPACES.
009900     05  WS-CRMSTR-STATUS           PIC X(02) VALUE SPACES.
010000     05  WS-CRPRC-STATUS            PIC X(02) VALUE SPACES.
010100     05  FILLER                     PIC X(01).
010200*
010300 01  WS-SWITCHES.
010400     05  WS-CSV-EOF-SW              PIC X(01) VALUE 'N'.
010500         88  CSV-EOF                          VALUE 'Y'.
010600     05  WS-MSTR-EOF-SW             PIC X(01) VALUE 'N'.
010700         88  MSTR-EOF                         VALUE 'Y'.
010800     05  WS-PRC-EOF-SW              PIC X(01) VALUE 'N'.
010900         88  PRC-EOF                          VALUE 'Y'.
011000     05  WS-LINE-VALID-SW           PIC X(01) VALUE 'Y'.
011100         88  LINE-IS-VALID                    VALUE 'Y'.
011200         88  LINE-IS-INVALID                  VALUE 'N'.
011300     05  FILLER                     PIC X(01).
011400*
011500 01  WS-COUNTERS.
011600     05  WS-LINES-READ              PIC 9(07) COMP VALUE ZERO.
011700     05  WS-LINES-SKIPPED           PIC 9(07) COMP VALUE ZERO.
011800     05  WS-LINES-LOADED            PIC 9(07) COMP VALUE ZERO.
011900     05  WS-HEADER-LINES            PIC 9(07) COMP VALUE ZERO.
012000     05  WS-NEW-SYMBOLS             PIC 9(07) COMP VALUE ZERO.
012100     05  WS-PRICE-INSERTS           PIC 9(07) COMP VALUE ZERO.
012200     05  WS-PRICE-UPDATES           PIC 9(07) COMP VALUE ZERO.
012300     05  FILLER                     PIC X(01).
012400*
012500* IN-MEMORY CRYPTO MASTER TABLE -- LOADED FROM CRYPTO-MASTER-FILE
012600* AT START OF RUN, UPSERTED IN PLACE, REWRITTEN AT END OF RUN.
012700* DESK LIMIT IS 2000 DISTINCT SYMBOLS.
012800*
012900 01  CR-MASTER-TABLE.
013000     05  CR-MSTR-COUNT              PIC 9(05) COMP VALUE ZERO.
013100     05  FILLER                     PIC X(01).
013200     05  CR-MSTR-ENTRY OCCURS 2000 TIMES
013300             INDEXED BY CR-MX.
013400         10  CR-MX-ID               PIC 9(09).
013500         10  CR-MX-SYMBOL           PIC X(10).
013600*
013700* IN-MEMORY CRYPTO PRICE TABLE -- SAME TREATMENT AS THE MASTER
013800* TABLE.  DESK LIMIT IS 50000 PRICE OBSERVATIONS.
013900*
014000 01  CR-PRICE-TABLE.
014100     05  CR-PRC-COUNT               PIC 9(07) COMP VALUE ZERO.
014200     05  FILLER                     PIC X(01).
014300     05  CR-PRC-ENTRY OCCURS 50000 TIMES
014400             INDEXED BY CR-PX.
014500         10  CR-PX-ID               PIC 9(09).
014600         10  CR-PX-TIMESTAMP        PIC 9(18).
014700         10  CR-PX-PRICE            PIC 9(12)V9(08).
014800*
014900* CSV LINE SPLIT WORK AREA.
015000*
015100 01  WS-CSV-SPLIT.
015200     05  WS-FIELD-COUNT             PIC 9(03) COMP VALUE ZERO.
015300     05  WS-F1-TIMESTAMP            PIC X(18) JUSTIFIED RIGHT.
015400     05  WS-F2-SYMBOL               PIC X(10).
015500     05  WS-F3-PRICE                PIC X(21).
015600     05  WS-F4-OVERFLOW             PIC X(20).
015700     05  FILLER                     PIC X(01).
015800*
015900 01  WS-F1-NUMERIC-VIEW REDEFINES WS-F1-TIMESTAMP
016000                                    PIC 9(18).
016100*
016200 01  WS-HEADER-CHECK.
016300     05  WS-F1-UPPER                PIC X(18).
016400     05  FILLER                     PIC X(01).
016500*
016600* PRICE PARSE WORK AREA -- SEE THE PRICE-FIELD LOGIC IN
016700* 200-PROCESS-IMPORT-LINE.
016800*
016900 01  WS-PRICE-PARSE.
017000     05  WS-DOT-COUNT               PIC 9(02) COMP VALUE ZERO.
017100     05  WS-PRICE-INT-TEXT          PIC X(12) JUSTIFIED RIGHT.
017200     05  WS-PRICE-DEC-TEXT          PIC X(09).
017300     05  FILLER                     PIC X(01).
017400*
017500 01  WS-PRICE-INT-VIEW REDEFINES WS-PRICE-INT-TEXT
017600                                    PIC 9(12).
017700 01  WS-PRICE-DEC-VIEW REDEFINES WS-PRICE-DEC-TEXT
017800                                    PIC 9(09).
017900*
018000 01  WS-PRICE-RAW                  PIC 9(12)V9(09).
018100 01  WS-PRICE-PARSED                PIC 9(12)V9(08).
018200*
018300* MASTER/DETAIL LOOKUP WORK AREA.
018400*
018500 01  WS-LOOKUP.
018600     05  WS-LOOKUP-ID               PIC 9(09) VALUE ZERO.
018700     05  WS-LOOKUP-FOUND-SW         PIC X(01) VALUE 'N'.
018800         88  LOOKUP-FOUND                     VALUE 'Y'.
018900     05  FILLER                     PIC X(01).
019000*
019100*-----------------------*
019200 PROCEDURE DIVISION.
019300*-----------------------*
019400 000-MAIN-CONTROL.
019500*
019600     ACCEPT CURRENT-DATE FROM DATE.
019700     ACCEPT CURRENT-TIME FROM TIME.
019800*
019900     DISPLAY '****************************************'.
020000     DISPLAY 'CRIMPRT STARTED ' CURRENT-MONTH '/'
020100             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.
020200     DISPLAY '****************************************'.
020300*
020400     PERFORM 110-OPEN-FILES.
020500     PERFORM 120-LOAD-MASTER-TABLE
020600         UNTIL MSTR-EOF.
020700     PERFORM 130-LOAD-PRICE-TABLE
020800         UNTIL PRC-EOF.
020900     PERFORM 200-PROCESS-IMPORT-LINE
021000         THRU 200-PROCESS-IMPORT-LINE-EXIT
021100         UNTIL CSV-EOF.
021200     PERFORM 300-REWRITE-MASTER-FILE.
021300     PERFORM 310-REWRITE-PRICE-FILE.
021400     PERFORM 800-CLOSE-FILES.
021500     PERFORM 900-DISPLAY-RUN-SUMMARY.
021600*
021700     STOP RUN.
021800*
021900 110-OPEN-FILES.
022000     OPEN INPUT  CSV-IMPORT-FILE.
022100     OPEN INPUT  CRYPTO-MASTER-FILE.
022200     OPEN INPUT  CRYPTO-PRICE-FILE.
022300*
022400 120-LOAD-MASTER-TABLE.
022500     READ CRYPTO-MASTER-FILE
022600         AT END
022700             SET MSTR-EOF TO TRUE
022800         NOT AT END
022900             ADD 1 TO CR-MSTR-COUNT
023000             SET CR-MX TO CR-MSTR-COUNT
023100             MOVE CR-CRYPTO-ID TO CR-MX-ID (CR-MX)
023200             MOVE CR-SYMBOL    TO CR-MX-SYMBOL (CR-MX)
023300     END-READ.
023400*
023500 130-LOAD-PRICE-TABLE.
023600     READ CRYPTO-PRICE-FILE
023700         AT END
023800             SET PRC-EOF TO TRUE
023900         NOT AT END
024000             ADD 1 TO CR-PRC-COUNT
024100             SET CR-PX TO CR-PRC-COUNT
024200             MOVE CR-PRC-CRYPTO-ID TO CR-PX-ID (CR-PX)
024300             MOVE CR-PRC-TIMESTAMP TO CR-PX-TIMESTAMP (CR-PX)
024400             MOVE CR-PRICE         TO CR-PX-PRICE (CR-PX)
024500     END-READ.
024600*
024700 200-PROCESS-IMPORT-LINE.
024800     READ CSV-IMPORT-FILE
024900         AT END
025000             SET CSV-EOF TO TRUE
025100     END-READ.
025200     IF CSV-EOF
025300         GO TO 200-PROCESS-IMPORT-LINE-EXIT.
025400*
025500     ADD 1 TO WS-LINES-READ.
025600     SET LINE-IS-VALID TO TRUE.
025700*
025800* HEADER LINE IS THE FIRST FIELD LITERALLY "TIMESTAMP", CASE
025900* INSENSITIVE.  WE ONLY HAVE TO LOOK AT THE FIRST 9 BYTES OF THE
026000* LINE -- A HEADER ROW NEVER HAS ANYTHING BEFORE THE COMMA.
026100*
026200     MOVE CSV-IMPORT-LINE (1:18) TO WS-F1-UPPER.
026300     INSPECT WS-F1-UPPER
026400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
026500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026600     IF WS-F1-UPPER (1:9) = 'TIMESTAMP'
026700         ADD 1 TO WS-HEADER-LINES
026800         SET LINE-IS-INVALID TO TRUE
026900         GO TO 290-NEXT-LINE
027000     END-IF.
027100*
027200     INITIALIZE WS-CSV-SPLIT.
027300     UNSTRING CSV-IMPORT-LINE DELIMITED BY ','
027400         INTO WS-F1-TIMESTAMP
027500              WS-F2-SYMBOL
027600              WS-F3-PRICE
027700              WS-F4-OVERFLOW
027800         TALLYING IN WS-FIELD-COUNT
027900     END-UNSTRING.
028000*
028100     IF WS-FIELD-COUNT < 3
028200         SET LINE-IS-INVALID TO TRUE
028300         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
028400                 ' HAS FEWER THAN 3 FIELDS'
028500         GO TO 290-NEXT-LINE
028600     END-IF.
028700*
028800     IF WS-F1-TIMESTAMP = SPACES
028900         SET LINE-IS-INVALID TO TRUE
029000         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
029100                 ' HAS A BLANK TIMESTAMP'
029200         GO TO 290-NEXT-LINE
029300     END-IF.
029400     INSPECT WS-F1-TIMESTAMP REPLACING LEADING SPACE BY '0'.
029500     IF WS-F1-TIMESTAMP NOT NUMERIC
029600         SET LINE-IS-INVALID TO TRUE
029700         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
029800                 ' HAS AN UNPARSEABLE TIMESTAMP'
029900         GO TO 290-NEXT-LINE
030000     END-IF.
030100*
030200     IF WS-F2-SYMBOL = SPACES
030300         SET LINE-IS-INVALID TO TRUE
030400         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
030500                 ' HAS A BLANK SYMBOL'
030600         GO TO 290-NEXT-LINE
030700     END-IF.
030800*
030900* THE PRICE TEXT MAY OR MAY NOT CARRY A DECIMAL POINT.  SPLIT IT
031000* INTO AN INTEGER PART AND A FRACTION PART, VALIDATE BOTH ARE
031100* NUMERIC, THEN LET COMPUTE ... ROUNDED DO THE HALF-UP ROUNDING
031200* TO 8 DECIMALS (THE 9TH FRACTION DIGIT IS CARRIED ONLY SO THE
031300* ROUNDED COMPUTE HAS SOMETHING TO ROUND AGAINST).
031400*
031500     INITIALIZE WS-PRICE-PARSE WS-PRICE-RAW WS-PRICE-PARSED.
031600     IF WS-F3-PRICE = SPACES
031700         SET LINE-IS-INVALID TO TRUE
031800         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
031900                 ' HAS A BLANK PRICE'
032000         GO TO 290-NEXT-LINE
032100     END-IF.
032200*
032300     MOVE ZERO TO WS-DOT-COUNT.
032400     INSPECT WS-F3-PRICE TALLYING WS-DOT-COUNT FOR ALL '.'.
032500     IF WS-DOT-COUNT > 1
032600         SET LINE-IS-INVALID TO TRUE
032700         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
032800                 ' HAS AN UNPARSEABLE PRICE'
032900         GO TO 290-NEXT-LINE
033000     END-IF.
033100*
033200     UNSTRING WS-F3-PRICE DELIMITED BY '.'
033300         INTO WS-PRICE-INT-TEXT
033400              WS-PRICE-DEC-TEXT
033500     END-UNSTRING.
033600*
033700     INSPECT WS-PRICE-INT-TEXT REPLACING LEADING SPACE BY '0'.
033800     INSPECT WS-PRICE-DEC-TEXT REPLACING TRAILING SPACE BY '0'.
033900*
034000     IF WS-PRICE-INT-TEXT NOT NUMERIC
034100        OR WS-PRICE-DEC-TEXT NOT NUMERIC
034200         SET LINE-IS-INVALID TO TRUE
034300         DISPLAY 'CRIMPRT-SKIP: LINE ' WS-LINES-READ
034400                 ' HAS AN UNPARSEABLE PRICE'
034500         GO TO 290-NEXT-LINE
034600     END-IF.
034700*
034800     COMPUTE WS-PRICE-RAW =
034900         WS-PRICE-INT-VIEW +
035000         (WS-PRICE-DEC-VIEW / 1000000000).
035100     COMPUTE WS-PRICE-PARSED ROUNDED = WS-PRICE-RAW.
035200*
035300     SET LOOKUP-FOUND TO FALSE.
035400     IF CR-MSTR-COUNT > 0
035500         PERFORM 261-SCAN-MASTER-FOR-SYMBOL
035600             VARYING CR-MX FROM 1 BY 1
035700             UNTIL CR-MX > CR-MSTR-COUNT
035800                OR LOOKUP-FOUND
035900     END-IF.
036000     IF NOT LOOKUP-FOUND
036100         ADD 1 TO CR-MSTR-COUNT
036200         SET CR-MX TO CR-MSTR-COUNT
036300         COMPUTE WS-LOOKUP-ID = CR-MSTR-COUNT
036400         MOVE WS-LOOKUP-ID  TO CR-MX-ID (CR-MX)
036500         MOVE WS-F2-SYMBOL  TO CR-MX-SYMBOL (CR-MX)
036600         ADD 1 TO WS-NEW-SYMBOLS
036700     END-IF.
036800*
036900     SET LOOKUP-FOUND TO FALSE.
037000     IF CR-PRC-COUNT > 0
037100         PERFORM 271-SCAN-PRICE-FOR-KEY
037200             VARYING CR-PX FROM 1 BY 1
037300             UNTIL CR-PX > CR-PRC-COUNT
037400                OR LOOKUP-FOUND
037500     END-IF.
037600     IF NOT LOOKUP-FOUND
037700         ADD 1 TO CR-PRC-COUNT
037800         SET CR-PX TO CR-PRC-COUNT
037900         MOVE WS-LOOKUP-ID        TO CR-PX-ID (CR-PX)
038000         MOVE WS-F1-NUMERIC-VIEW  TO CR-PX-TIMESTAMP (CR-PX)
038100         MOVE WS-PRICE-PARSED     TO CR-PX-PRICE (CR-PX)
038200         ADD 1 TO WS-PRICE-INSERTS
038300     END-IF.
038400*
038500     ADD 1 TO WS-LINES-LOADED.
038600     GO TO 200-PROCESS-IMPORT-LINE-EXIT.
038700*
038800 290-NEXT-LINE.
038900     ADD 1 TO WS-LINES-SKIPPED.
039000*
039100 200-PROCESS-IMPORT-LINE-EXIT.
039200     EXIT.
039300*
039400 261-SCAN-MASTER-FOR-SYMBOL.
039500     IF CR-MX-SYMBOL (CR-MX) = WS-F2-SYMBOL
039600         SET LOOKUP-FOUND TO TRUE
039700         MOVE CR-MX-ID (CR-MX) TO WS-LOOKUP-ID
039800     END-IF.
039900*
040000 271-SCAN-PRICE-FOR-KEY.
040100     IF CR-PX-ID (CR-PX) = WS-LOOKUP-ID
040200        AND CR-PX-TIMESTAMP (CR-PX) = WS-F1-NUMERIC-VIEW
040300         SET LOOKUP-FOUND TO TRUE
040400         MOVE WS-PRICE-PARSED TO CR-PX-PRICE (CR-PX)
040500         ADD 1 TO WS-PRICE-UPDATES
040600     END-IF.
040700*
040800 300-REWRITE-MASTER-FILE.
040900     CLOSE CRYPTO-MASTER-FILE.
041000     OPEN OUTPUT CRYPTO-MASTER-FILE.
041100     PERFORM 301-WRITE-MASTER-ENTRY
041200         VARYING CR-MX FROM 1 BY 1
041300         UNTIL CR-MX > CR-MSTR-COUNT.
041400*
041500 301-WRITE-MASTER-ENTRY.
041600     MOVE CR-MX-ID (CR-MX)     TO CR-CRYPTO-ID
041700     MOVE CR-MX-SYMBOL (CR-MX) TO CR-SYMBOL
041800     MOVE SPACE                TO CR-MSTR-FILLER
041900     WRITE CR-MASTER-RECORD.
042000*
042100 310-REWRITE-PRICE-FILE.
042200     CLOSE CRYPTO-PRICE-FILE.
042300     OPEN OUTPUT CRYPTO-PRICE-FILE.
042400     PERFORM 311-WRITE-PRICE-ENTRY
042500         VARYING CR-PX FROM 1 BY 1
042600         UNTIL CR-PX > CR-PRC-COUNT.
042700*
042800 311-WRITE-PRICE-ENTRY.
042900     MOVE CR-PX-ID (CR-PX)        TO CR-PRC-CRYPTO-ID
043000     MOVE CR-PX-TIMESTAMP (CR-PX) TO CR-PRC-TIMESTAMP
043100     MOVE CR-PX-PRICE (CR-PX)     TO CR-PRICE
043200     MOVE SPACE                   TO CR-PRC-FILLER
043300     WRITE CR-PRICE-RECORD.
043400*
043500 800-CLOSE-FILES.
043600     CLOSE CSV-IMPORT-FILE.
043700     CLOSE CRYPTO-MASTER-FILE.
043800     CLOSE CRYPTO-PRICE-FILE.
043900*
044000 900-DISPLAY-RUN-SUMMARY.
044100     DISPLAY '****************************************'.
044200     DISPLAY 'CRIMPRT RUN SUMMARY'.
044300     DISPLAY 'LINES READ       : ' WS-LINES-READ.
044400     DISPLAY 'HEADER LINES     : ' WS-HEADER-LINES.
044500     DISPLAY 'LINES SKIPPED    : ' WS-LINES-SKIPPED.
044600     DISPLAY 'LINES LOADED     : ' WS-LINES-LOADED.
044700     DISPLAY 'NEW SYMBOLS      : ' WS-NEW-SYMBOLS.
044800     DISPLAY 'PRICE INSERTS    : ' WS-PRICE-INSERTS.
044900     DISPLAY 'PRICE UPDATES    : ' WS-PRICE-UPDATES.
045000     DISPLAY '****************************************'.
