000100******************************************************************
000200* CRRANK -- NORMALIZED RANGE RANKING REPORT
000300*           INVENTURE GROWTH AND SECURITIES - DIGITAL ASSETS DESK
000400******************************************************************
000500* PURPOSE.
000600*   SECTION ONE RANKS EVERY KNOWN SYMBOL, DESCENDING, BY ITS
000700*   ALL-TIME NORMALIZED RANGE -- (MAX PRICE LESS MIN PRICE), ALL
000800*   DIVIDED BY MIN PRICE.  SECTION TWO NARROWS THE SAME
000900*   CALCULATION TO ONE CALENDAR DAY (READ FROM THE PARAMETER
001000*   CARD) AND REPORTS ONLY THE SINGLE SYMBOL WITH THE HIGHEST
001100*   NORMALIZED RANGE THAT DAY.  A SYMBOL WITH NO PRICE HISTORY AT
001200*   ALL, OR NONE FALLING IN THE REQUESTED DAY, IS LEFT OUT OF THE
001300*   CORRESPONDING SECTION RATHER THAN SCORED AS ZERO.
001400* TECTONICS: COBC
001500******************************************************************
001600*-----------------------*
001700 IDENTIFICATION DIVISION.
001800*-----------------------*
001900 PROGRAM-ID.      CRRANK.
002000 AUTHOR.          R. K. PATEL.
002100 INSTALLATION.    INVENTURE GROWTH AND SECURITIES -
002200                   DIGITAL ASSETS DESK.
002300 DATE-WRITTEN.    11/05/91.
002400 DATE-COMPILED.
002500 SECURITY.        COMPANY CONFIDENTIAL.
002600******************************************************************
002700* CHANGE LOG
002800*   11/05/91  RKP  003  ORIGINAL PROGRAM -- ALL-SYMBOL RANKING
002900*                       ONLY, NO SINGLE-DAY SECTION YET.
003000*   19/07/94  RKP  078  ADDED THE SINGLE-DAY HIGH-NORMALIZED-
003100*                       RANGE SECTION PER DESK REQUEST.
003200*   30/03/96  DMS  095  RANKING SORT MADE STABLE -- TIES NOW KEEP
003300*                       FIRST-SEEN ORDER INSTEAD OF SWAPPING.
003400*   02/09/98  DMS  124  Y2K SWEEP -- PARM DATE CARD WIDENED TO
003500*                       FOUR-DIGIT YEAR (CCYYMMDD).  THIS IS THE
003600*                       ONE PROGRAM IN THE SUITE THAT DOES DATE
003700*                       ARITHMETIC, SO IT GOT THE FULL REVIEW.
003800*   21/01/99  DMS  125  Y2K SWEEP FOLLOW-UP -- DAY-WINDOW MATH
003900*                       RE-DERIVED AND RE-PROVED AGAINST KNOWN
004000*                       CENTURY-BOUNDARY DATES.
004100*   11/03/03  TJO  147  ADDED TOTAL-SYMBOLS-RANKED TRAILER LINE.
004200******************************************************************
004300*-----------------------*
004400 ENVIRONMENT DIVISION.
004500*-----------------------*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 IS CRRANK-TEST-RUN-SW.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CRYPTO-MASTER-FILE ASSIGN TO CRMSTR
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS  IS  WS-CRMSTR-STATUS.
005600*
005700     SELECT CRYPTO-PRICE-FILE  ASSIGN TO CRPRC
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS  IS  WS-CRPRC-STATUS.
006000*
006100     SELECT CRRANK-PARM-FILE   ASSIGN TO CRRKPARM
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS  WS-CRRKPARM-STATUS.
006400*
006500     SELECT CRRANK-REPORT      ASSIGN TO CRRKRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS  WS-CRRKRPT-STATUS.
006800*
006900*-----------------------*
007000 DATA DIVISION.
007100*-----------------------*
007200 FILE SECTION.
007300*
007400 FD  CRYPTO-MASTER-FILE
007500     RECORD CONTAINS 20 CHARACTERS
007600     RECORDING MODE IS F.
007700 COPY CRMSTR.
007800*
007900 FD  CRYPTO-PRICE-FILE
008000     RECORD CONTAINS 40 CHARACTERS
008100     RECORDING MODE IS F.
008200 COPY CRPRICE.
008300*
008400* PARAMETER CARD -- ONE LINE, THE CALENDAR DATE (CCYYMMDD) THE
008500* SINGLE-DAY SECTION IS TO BE RUN FOR.
008600*
008700 FD  CRRANK-PARM-FILE.
008800 01  CRRANK-PARM-LINE            PIC X(08).
008900*
009000 FD  CRRANK-REPORT.
009100 COPY CRRKHD.
009200 COPY CRRKBD.
009300*
009400 WORKING-STORAGE SECTION.
009500*
009600 01  SYSTEM-DATE-AND-TIME.
009700     05  CURRENT-DATE.
009800         10  CURRENT-YEAR           PIC 9(02).
009900         10  CURRENT-MONTH          PIC 9(02).
010000         10  CURRENT-DAY            PIC 9(02).
010100     05  CURRENT-TIME.
010200         10  CURRENT-HOUR           PIC 9(02).
010300         10  CURRENT-MINUTE         PIC 9(02).
010400         10  CURRENT-SECOND         PIC 9(02).
010500         10  CURRENT-HNDSEC         PIC 9(02).
010600     05  FILLER                     PIC X(01).
010700*
010800 01  WS-FILE-STATUSES.
010900     05  WS-CRMSTR-STATUS           PIC X(02) VALUE SPACES.
011000     05  WS-CRPRC-STATUS            PIC X(02) VALUE SPACES.
011100     05  WS-CRRKPARM-STATUS         PIC X(02) VALUE SPACES.
011200     05  WS-CRRKRPT-STATUS          PIC X(02) VALUE SPACES.
011300     05  FILLER                     PIC X(01).
011400*
011500 01  WS-SWITCHES.
011600     05  WS-MSTR-EOF-SW             PIC X(01) VALUE 'N'.
011700         88  MSTR-EOF                         VALUE 'Y'.
011800     05  WS-PRC-EOF-SW              PIC X(01) VALUE 'N'.
011900         88  PRC-EOF                          VALUE 'Y'.
012000     05  WS-PRICES-FOUND-SW         PIC X(01) VALUE 'N'.
012100         88  PRICES-FOUND                     VALUE 'Y'.
012200     05  WS-DAY-HIGH-FOUND-SW       PIC X(01) VALUE 'N'.
012300         88  DAY-HIGH-FOUND                   VALUE 'Y'.
012400     05  FILLER                     PIC X(01).
012500*
012600 01  WS-COUNTERS.
012700     05  WS-SYMBOLS-RANKED          PIC 9(05) COMP VALUE ZERO.
012800     05  FILLER                     PIC X(01).
012900*
013000* IN-MEMORY CRYPTO MASTER TABLE.
013100*
013200 01  CR-MASTER-TABLE.
013300     05  CR-MSTR-COUNT              PIC 9(05) COMP VALUE ZERO.
013400     05  FILLER                     PIC X(01).
013500     05  CR-MSTR-ENTRY OCCURS 2000 TIMES
013600             INDEXED BY CR-MX.
013700         10  CR-MX-ID               PIC 9(09).
013800         10  CR-MX-SYMBOL           PIC X(10).
013900*
014000* IN-MEMORY CRYPTO PRICE TABLE.
014100*
014200 01  CR-PRICE-TABLE.
014300     05  CR-PRC-COUNT               PIC 9(07) COMP VALUE ZERO.
014400     05  FILLER                     PIC X(01).
014500     05  CR-PRC-ENTRY OCCURS 50000 TIMES
014600             INDEXED BY CR-PX.
014700         10  CR-PX-ID               PIC 9(09).
014800         10  CR-PX-TIMESTAMP        PIC 9(18).
014900         10  CR-PX-PRICE            PIC 9(12)V9(08).
015000*
015100* IN-MEMORY RANKING TABLE -- ONE ENTRY PER SYMBOL THAT HAS AT
015200* LEAST ONE PRICE OBSERVATION ON FILE.  BUILT ONCE FOR THE
015300* ALL-SYMBOL SECTION, SORTED DESCENDING BY NORMALIZED RANGE.
015400*
015500 01  CR-RANKING-TABLE.
015600     05  CR-RK-COUNT                PIC 9(05) COMP VALUE ZERO.
015700     05  FILLER                     PIC X(01).
015800     05  CR-RK-ENTRY OCCURS 2000 TIMES
015900             INDEXED BY CR-RKX.
016000         10  CR-RK-SYMBOL           PIC X(10).
016100         10  CR-RK-RANGE            PIC 9(06)V9(08).
016200*
016300* SORT-EXCHANGE WORK AREA -- HOLDS ONE ENTRY DURING A SWAP.
016400*
016500 01  CR-RK-SWAP-ENTRY.
016600     05  CR-RK-SWAP-SYMBOL          PIC X(10).
016700     05  CR-RK-SWAP-RANGE           PIC 9(06)V9(08).
016800*
016900 01  CR-RK-SWAP-ALPHA-VIEW REDEFINES CR-RK-SWAP-ENTRY.
017000     05  FILLER                     PIC X(24).
017100*
017200* MIN/MAX ACCUMULATOR, SHARED BY THE ALL-TIME AND SINGLE-DAY
017300* SCANS -- ONLY ONE SYMBOL IS BEING ACCUMULATED AT A TIME.
017400*
017500 01  WS-MINMAX-WORK.
017600     05  CR-MIN-PRICE               PIC 9(12)V9(08).
017700     05  CR-MAX-PRICE               PIC 9(12)V9(08).
017800     05  FILLER                     PIC X(01).
017900*
018000 01  WS-MINMAX-HIGH-VALUE REDEFINES WS-MINMAX-WORK.
018100     05  FILLER                     PIC X(25).
018200*
018300* NORMALIZED-RANGE RESULT OF THE LAST 320-COMPUTE CALL.
018400*
018500 01  WS-RANGE-RESULT                PIC 9(06)V9(08).
018600*
018700* CURRENT SYMBOL BEING SCORED -- COPIED OUT OF THE MASTER TABLE
018800* SO 310/410 DON'T HAVE TO CARRY THE INDEX AROUND.
018900*
019000 01  WS-CURRENT-SYMBOL.
019100     05  WS-CS-CRYPTO-ID            PIC 9(09).
019200     05  WS-CS-SYMBOL               PIC X(10).
019300     05  FILLER                     PIC X(01).
019400*
019500* SINGLE-DAY WINDOW AND DAY-HIGH WORK AREA.
019600*
019700 01  WS-DATE-CALC.
019800     05  WS-DC-YEAR                 PIC 9(04) COMP.
019900     05  WS-DC-MONTH                PIC 9(02) COMP.
020000     05  WS-DC-DAY                  PIC 9(02) COMP.
020100     05  WS-DC-ADJ-YEAR             PIC S9(05) COMP.
020200     05  WS-DC-ADJ-MONTH            PIC S9(03) COMP.
020300     05  WS-DC-ERA                  PIC S9(05) COMP.
020400     05  WS-DC-YOE                  PIC S9(05) COMP.
020500     05  WS-DC-DOY                  PIC S9(05) COMP.
020600     05  WS-DC-DOE                  PIC S9(07) COMP.
020700     05  WS-DC-DAYS-FROM-EPOCH      PIC S9(07) COMP.
020800     05  FILLER                     PIC X(01).
020900*
021000 01  WS-DAY-WINDOW.
021100     05  WS-DAY-START-MS            PIC S9(18) COMP.
021200     05  WS-DAY-END-MS               PIC S9(18) COMP.
021300     05  FILLER                      PIC X(01).
021400*
021500 01  WS-DAY-HIGH-WORK.
021600     05  CR-DAY-HIGH-SYMBOL          PIC X(10).
021700     05  CR-DAY-HIGH-RANGE           PIC 9(06)V9(08).
021800     05  FILLER                      PIC X(01).
021900*
022000*-----------------------*
022100 PROCEDURE DIVISION.
022200*-----------------------*
022300 000-MAIN-CONTROL.
022400*
022500     ACCEPT CURRENT-DATE FROM DATE.
022600     ACCEPT CURRENT-TIME FROM TIME.
022700*
022800     PERFORM 100-OPEN-FILES.
022900     PERFORM 110-LOAD-MASTER-TABLE
023000         UNTIL MSTR-EOF.
023100     PERFORM 120-LOAD-PRICE-TABLE
023200         UNTIL PRC-EOF.
023300*
023400     PERFORM 800-WRITE-REPORT-HEADER.
023500*
023600     PERFORM 300-BUILD-ALL-SYMBOL-RANKING.
023700     PERFORM 360-SORT-RANKING-TABLE-DESC.
023800     PERFORM 350-WRITE-RANKING-LINES.
023900     PERFORM 365-WRITE-TOTAL-LINE.
024000*
024100     PERFORM 400-COMPUTE-DAY-WINDOW.
024200     PERFORM 410-BUILD-DAY-RANKING.
024300     PERFORM 440-WRITE-DAY-HIGH-LINE.
024400*
024500     PERFORM 900-CLOSE-FILES.
024600     PERFORM 950-DISPLAY-RUN-SUMMARY.
024700*
024800     STOP RUN.
024900*
025000 100-OPEN-FILES.
025100     OPEN INPUT  CRYPTO-MASTER-FILE.
025200     OPEN INPUT  CRYPTO-PRICE-FILE.
025300     OPEN INPUT  CRRANK-PARM-FILE.
025400     OPEN OUTPUT CRRANK-REPORT.
025500*
025600 110-LOAD-MASTER-TABLE.
025700     READ CRYPTO-MASTER-FILE
025800         AT END
025900             SET MSTR-EOF TO TRUE
026000         NOT AT END
026100             ADD 1 TO CR-MSTR-COUNT
026200             SET CR-MX TO CR-MSTR-COUNT
026300             MOVE CR-CRYPTO-ID TO CR-MX-ID (CR-MX)
026400             MOVE CR-SYMBOL    TO CR-MX-SYMBOL (CR-MX)
026500     END-READ.
026600*
026700 120-LOAD-PRICE-TABLE.
026800     READ CRYPTO-PRICE-FILE
026900         AT END
027000             SET PRC-EOF TO TRUE
027100         NOT AT END
027200             ADD 1 TO CR-PRC-COUNT
027300             SET CR-PX TO CR-PRC-COUNT
027400             MOVE CR-PRC-CRYPTO-ID TO CR-PX-ID (CR-PX)
027500             MOVE CR-PRC-TIMESTAMP TO CR-PX-TIMESTAMP (CR-PX)
027600             MOVE CR-PRICE         TO CR-PX-PRICE (CR-PX)
027700     END-READ.
027800*
027900* ------------------------------------------------------------ *
028000* SECTION ONE -- ALL-SYMBOL RANKING.
028100* ------------------------------------------------------------ *
028200*
028300 300-BUILD-ALL-SYMBOL-RANKING.
028400     MOVE ZERO TO CR-RK-COUNT.
028500     IF CR-MSTR-COUNT > 0
028600         PERFORM 305-SCORE-ONE-MASTER-SYMBOL
028700             VARYING CR-MX FROM 1 BY 1
028800             UNTIL CR-MX > CR-MSTR-COUNT
028900     END-IF.
029000*
029100 305-SCORE-ONE-MASTER-SYMBOL.
029200     MOVE CR-MX-ID (CR-MX)     TO WS-CS-CRYPTO-ID.
029300     MOVE CR-MX-SYMBOL (CR-MX) TO WS-CS-SYMBOL.
029400*
029500     SET PRICES-FOUND TO FALSE.
029600     MOVE WS-MINMAX-HIGH-VALUE TO WS-MINMAX-WORK.
029700     IF CR-PRC-COUNT > 0
029800         PERFORM 310-SCAN-PRICE-FOR-ALLTIME-MINMAX
029900             VARYING CR-PX FROM 1 BY 1
030000             UNTIL CR-PX > CR-PRC-COUNT
030100     END-IF.
030200*
030300* A SYMBOL WITH NO PRICE HISTORY AT ALL IS LEFT OUT OF THE
030400* RANKING ENTIRELY -- NOT SCORED AS A ZERO-RANGE ENTRY.
030500*
030600     IF NOT PRICES-FOUND
030700         GO TO 305-SCORE-ONE-MASTER-SYMBOL-EXIT
030800     END-IF.
030900*
031000     PERFORM 320-COMPUTE-NORMALIZED-RANGE.
031100     ADD 1 TO CR-RK-COUNT.
031200     SET CR-RKX TO CR-RK-COUNT.
031300     MOVE WS-CS-SYMBOL   TO CR-RK-SYMBOL (CR-RKX).
031400     MOVE WS-RANGE-RESULT TO CR-RK-RANGE (CR-RKX).
031500*
031600 305-SCORE-ONE-MASTER-SYMBOL-EXIT.
031700     EXIT.
031800*
031900 310-SCAN-PRICE-FOR-ALLTIME-MINMAX.
032000     IF CR-PX-ID (CR-PX) NOT = WS-CS-CRYPTO-ID
032100         GO TO 310-SCAN-PRICE-FOR-ALLTIME-MINMAX-EXIT
032200     END-IF.
032300*
032400     IF NOT PRICES-FOUND
032500         SET PRICES-FOUND TO TRUE
032600         MOVE CR-PX-PRICE (CR-PX) TO CR-MIN-PRICE
032700         MOVE CR-PX-PRICE (CR-PX) TO CR-MAX-PRICE
032800         GO TO 310-SCAN-PRICE-FOR-ALLTIME-MINMAX-EXIT
032900     END-IF.
033000*
033100     IF CR-PX-PRICE (CR-PX) < CR-MIN-PRICE
033200         MOVE CR-PX-PRICE (CR-PX) TO CR-MIN-PRICE
033300     END-IF.
033400     IF CR-PX-PRICE (CR-PX) > CR-MAX-PRICE
033500         MOVE CR-PX-PRICE (CR-PX) TO CR-MAX-PRICE
033600     END-IF.
033700*
033800 310-SCAN-PRICE-FOR-ALLTIME-MINMAX-EXIT.
033900     EXIT.
034000*
034100* NORMALIZED-RANGE = (MAX - MIN) / MIN, HALF-UP TO 8 DECIMALS.
034200* A MIN-PRICE OF ZERO FORCES THE RESULT TO ZERO RATHER THAN
034300* DIVIDING BY IT.
034400*
034500 320-COMPUTE-NORMALIZED-RANGE.
034600     IF CR-MIN-PRICE = ZERO
034700         MOVE ZERO TO WS-RANGE-RESULT
034800     ELSE
034900         COMPUTE WS-RANGE-RESULT ROUNDED =
035000             (CR-MAX-PRICE - CR-MIN-PRICE) / CR-MIN-PRICE
035100     END-IF.
035200*
035300* 360-SORT-RANKING-TABLE-DESC -- STABLE EXCHANGE (BUBBLE) SORT,
035400* DESCENDING ON CR-RK-RANGE.  SWAPS ONLY HAPPEN ON A STRICT
035500* OUT-OF-ORDER PAIR, SO SYMBOLS TIED ON NORMALIZED RANGE KEEP
035600* THEIR ORIGINAL (MASTER-FILE) ORDER -- SEE THE 30/03/96 ENTRY
035700* ABOVE.
035800*
035900 360-SORT-RANKING-TABLE-DESC.
036000     IF CR-RK-COUNT > 1
036100         PERFORM 361-SORT-OUTER-PASS
036200             VARYING CR-RKX FROM 1 BY 1
036300             UNTIL CR-RKX > CR-RK-COUNT - 1
036400     END-IF.
036500*
036600 361-SORT-OUTER-PASS.
036700     PERFORM 362-SORT-INNER-COMPARE
036800         VARYING CR-MX FROM 1 BY 1
036900         UNTIL CR-MX > CR-RK-COUNT - CR-RKX.
037000*
037100 362-SORT-INNER-COMPARE.
037200     IF CR-RK-RANGE (CR-MX) < CR-RK-RANGE (CR-MX + 1)
037300         MOVE CR-RK-SYMBOL (CR-MX)     TO CR-RK-SWAP-SYMBOL
037400         MOVE CR-RK-RANGE (CR-MX)      TO CR-RK-SWAP-RANGE
037500         MOVE CR-RK-SYMBOL (CR-MX + 1) TO CR-RK-SYMBOL (CR-MX)
037600         MOVE CR-RK-RANGE (CR-MX + 1)  TO CR-RK-RANGE (CR-MX)
037700         MOVE CR-RK-SWAP-SYMBOL     TO CR-RK-SYMBOL (CR-MX + 1)
037800         MOVE CR-RK-SWAP-RANGE      TO CR-RK-RANGE (CR-MX + 1)
037900     END-IF.
038000*
038100 350-WRITE-RANKING-LINES.
038200     IF CR-RK-COUNT = ZERO
038300         PERFORM 355-WRITE-NODATA-LINE
038400     ELSE
038500         PERFORM 351-WRITE-ONE-RANKING-LINE
038600             VARYING CR-RKX FROM 1 BY 1
038700             UNTIL CR-RKX > CR-RK-COUNT
038800     END-IF.
038900*
039000 351-WRITE-ONE-RANKING-LINE.
039100     MOVE CR-RKX                TO CRRK-RANK-E.
039200     MOVE CR-RK-SYMBOL (CR-RKX) TO CRRK-SYMBOL.
039300     MOVE CR-RK-RANGE (CR-RKX)  TO CRRK-RANGE-E.
039400     WRITE CR-RK-DETAIL-LINE AFTER ADVANCING 1 LINE.
039500     ADD 1 TO WS-SYMBOLS-RANKED.
039600*
039700 355-WRITE-NODATA-LINE.
039800     WRITE CR-RK-NODATA-LINE AFTER ADVANCING 1 LINE.
039900*
040000 365-WRITE-TOTAL-LINE.
040100     MOVE CR-RK-COUNT TO CRRK-TOTAL-COUNT-E.
040200     WRITE CR-RK-TOTAL-LINE AFTER ADVANCING 2 LINES.
040300*
040400* ------------------------------------------------------------ *
040500* SECTION TWO -- SINGLE-DAY HIGHEST NORMALIZED RANGE.
040600* ------------------------------------------------------------ *
040700*
040800* 400-COMPUTE-DAY-WINDOW -- TURNS THE CCYYMMDD PARAMETER CARD
040900* INTO AN INCLUSIVE [START,END] EPOCH-MILLISECOND WINDOW.  THE
041000* DAY-COUNT FORMULA IS THE STANDARD PROLEPTIC-GREGORIAN "DAYS
041100* SINCE 1970-01-01" CONVERSION -- SEE THE 02/09/98 AND 21/01/99
041200* CHANGE-LOG ENTRIES.  ALL DIVISIONS BELOW ARE INTEGER (THE
041300* RECEIVING FIELDS ARE WHOLE-NUMBER COMP ITEMS), WHICH IS WHAT
041400* THE FORMULA RELIES ON.
041500*
041600 400-COMPUTE-DAY-WINDOW.
041700     READ CRRANK-PARM-FILE
041800         AT END
041900             DISPLAY 'CRRANK: NO PARM CARD -- DAY SECTION SKIPPED'
042000             GO TO 400-COMPUTE-DAY-WINDOW-EXIT
042100     END-READ.
042200*
042300     MOVE CRRANK-PARM-LINE (1:4) TO WS-DC-YEAR.
042400     MOVE CRRANK-PARM-LINE (5:2) TO WS-DC-MONTH.
042500     MOVE CRRANK-PARM-LINE (7:2) TO WS-DC-DAY.
042600*
042700     IF WS-DC-MONTH <= 2
042800         COMPUTE WS-DC-ADJ-YEAR = WS-DC-YEAR - 1
042900     ELSE
043000         MOVE WS-DC-YEAR TO WS-DC-ADJ-YEAR
043100     END-IF.
043200*
043300     COMPUTE WS-DC-ERA = WS-DC-ADJ-YEAR / 400.
043400     COMPUTE WS-DC-YOE = WS-DC-ADJ-YEAR - WS-DC-ERA * 400.
043500*
043600     IF WS-DC-MONTH > 2
043700         COMPUTE WS-DC-ADJ-MONTH = WS-DC-MONTH - 3
043800     ELSE
043900         COMPUTE WS-DC-ADJ-MONTH = WS-DC-MONTH + 9
044000     END-IF.
044100*
044200     COMPUTE WS-DC-DOY =
044300         (153 * WS-DC-ADJ-MONTH + 2) / 5 + WS-DC-DAY - 1.
044400     COMPUTE WS-DC-DOE =
044500         WS-DC-YOE * 365 + WS-DC-YOE / 4 - WS-DC-YOE / 100
044600             + WS-DC-DOY.
044700     COMPUTE WS-DC-DAYS-FROM-EPOCH =
044800         WS-DC-ERA * 146097 + WS-DC-DOE - 719468.
044900*
045000     COMPUTE WS-DAY-START-MS =
045100         WS-DC-DAYS-FROM-EPOCH * 86400000.
045200     COMPUTE WS-DAY-END-MS = WS-DAY-START-MS + 86399999.
045300*
045400 400-COMPUTE-DAY-WINDOW-EXIT.
045500     EXIT.
045600*
045700 410-BUILD-DAY-RANKING.
045800     SET DAY-HIGH-FOUND TO FALSE.
045900     IF CR-MSTR-COUNT > 0
046000         PERFORM 415-SCORE-ONE-SYMBOL-FOR-DAY
046100             VARYING CR-MX FROM 1 BY 1
046200             UNTIL CR-MX > CR-MSTR-COUNT
046300     END-IF.
046400*
046500 415-SCORE-ONE-SYMBOL-FOR-DAY.
046600     MOVE CR-MX-ID (CR-MX)     TO WS-CS-CRYPTO-ID.
046700     MOVE CR-MX-SYMBOL (CR-MX) TO WS-CS-SYMBOL.
046800*
046900     SET PRICES-FOUND TO FALSE.
047000     MOVE WS-MINMAX-HIGH-VALUE TO WS-MINMAX-WORK.
047100     IF CR-PRC-COUNT > 0
047200         PERFORM 420-SCAN-PRICE-FOR-DAY-MINMAX
047300             VARYING CR-PX FROM 1 BY 1
047400             UNTIL CR-PX > CR-PRC-COUNT
047500     END-IF.
047600*
047700     IF NOT PRICES-FOUND
047800         GO TO 415-SCORE-ONE-SYMBOL-FOR-DAY-EXIT
047900     END-IF.
048000*
048100     PERFORM 320-COMPUTE-NORMALIZED-RANGE.
048200     PERFORM 430-SELECT-DAY-HIGH.
048300*
048400 415-SCORE-ONE-SYMBOL-FOR-DAY-EXIT.
048500     EXIT.
048600*
048700 420-SCAN-PRICE-FOR-DAY-MINMAX.
048800     IF CR-PX-ID (CR-PX) NOT = WS-CS-CRYPTO-ID
048900         GO TO 420-SCAN-PRICE-FOR-DAY-MINMAX-EXIT
049000     END-IF.
049100     IF CR-PX-TIMESTAMP (CR-PX) < WS-DAY-START-MS
049200        OR CR-PX-TIMESTAMP (CR-PX) > WS-DAY-END-MS
049300         GO TO 420-SCAN-PRICE-FOR-DAY-MINMAX-EXIT
049400     END-IF.
049500*
049600     IF NOT PRICES-FOUND
049700         SET PRICES-FOUND TO TRUE
049800         MOVE CR-PX-PRICE (CR-PX) TO CR-MIN-PRICE
049900         MOVE CR-PX-PRICE (CR-PX) TO CR-MAX-PRICE
050000         GO TO 420-SCAN-PRICE-FOR-DAY-MINMAX-EXIT
050100     END-IF.
050200*
050300     IF CR-PX-PRICE (CR-PX) < CR-MIN-PRICE
050400         MOVE CR-PX-PRICE (CR-PX) TO CR-MIN-PRICE
050500     END-IF.
050600     IF CR-PX-PRICE (CR-PX) > CR-MAX-PRICE
050700         MOVE CR-PX-PRICE (CR-PX) TO CR-MAX-PRICE
050800     END-IF.
050900*
051000 420-SCAN-PRICE-FOR-DAY-MINMAX-EXIT.
051100     EXIT.
051200*
051300* FIRST-MAX-WINS -- ONLY A STRICTLY GREATER RANGE REPLACES THE
051400* CURRENT DAY-HIGH, SO THE EARLIEST (MASTER-FILE-ORDER) SYMBOL
051500* ON A TIE KEEPS THE TITLE.
051600*
051700 430-SELECT-DAY-HIGH.
051800     IF NOT DAY-HIGH-FOUND
051900         SET DAY-HIGH-FOUND TO TRUE
052000         MOVE WS-CS-SYMBOL    TO CR-DAY-HIGH-SYMBOL
052100         MOVE WS-RANGE-RESULT TO CR-DAY-HIGH-RANGE
052200     ELSE
052300         IF WS-RANGE-RESULT > CR-DAY-HIGH-RANGE
052400             MOVE WS-CS-SYMBOL    TO CR-DAY-HIGH-SYMBOL
052500             MOVE WS-RANGE-RESULT TO CR-DAY-HIGH-RANGE
052600         END-IF
052700     END-IF.
052800*
052900 440-WRITE-DAY-HIGH-LINE.
053000     MOVE WS-DC-MONTH TO CRRK-DAY-MM.
053100     MOVE WS-DC-DAY   TO CRRK-DAY-DD.
053200     MOVE WS-DC-YEAR  TO CRRK-DAY-YY.
053300     WRITE CR-RK-DAY-SUBHEAD AFTER ADVANCING 2 LINES.
053400*
053500     IF NOT DAY-HIGH-FOUND
053600         WRITE CR-RK-NODATA-LINE AFTER ADVANCING 1 LINE
053700     ELSE
053800         MOVE CR-DAY-HIGH-SYMBOL TO CRRK-DH-SYMBOL
053900         MOVE CR-DAY-HIGH-RANGE  TO CRRK-DH-RANGE-E
054000         WRITE CR-RK-DAY-HIGH-LINE AFTER ADVANCING 1 LINE
054100     END-IF.
054200*
054300 800-WRITE-REPORT-HEADER.
054400     MOVE CURRENT-MONTH TO CRRK-RUN-MM.
054500     MOVE CURRENT-DAY   TO CRRK-RUN-DD.
054600     MOVE CURRENT-YEAR  TO CRRK-RUN-YY.
054700     WRITE CR-RK-TITLE-LINE AFTER ADVANCING TOP-OF-FORM.
054800     WRITE CR-RK-ALLTIME-SUBHEAD AFTER ADVANCING 2 LINES.
054900     WRITE CR-RK-COLUMN-LINE AFTER ADVANCING 1 LINE.
055000*
055100 900-CLOSE-FILES.
055200     CLOSE CRYPTO-MASTER-FILE.
055300     CLOSE CRYPTO-PRICE-FILE.
055400     CLOSE CRRANK-PARM-FILE.
055500     CLOSE CRRANK-REPORT.
055600*
055700 950-DISPLAY-RUN-SUMMARY.
055800     DISPLAY '****************************************'.
055900     DISPLAY 'CRRANK RUN SUMMARY'.
056000     DISPLAY 'SYMBOLS RANKED   : ' WS-SYMBOLS-RANKED.
056100     DISPLAY '****************************************'.
