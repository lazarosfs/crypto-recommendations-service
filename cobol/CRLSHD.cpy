000100******************************************************************
000200* CRLSHD -- SYMBOL LISTING REPORT, HEADER LINES
000300*           INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400******************************************************************
000500* CHANGE LOG
000600*   04-FEB-91  RKP  ORIGINAL HEADER LAYOUT.
000700******************************************************************
000800 01  CR-LS-TITLE-LINE.
000900     05  FILLER                   PIC X(01)  VALUE SPACES.
001000     05  CRLS-TITLE               PIC X(30)
001100             VALUE 'KNOWN CRYPTO SYMBOL LISTING'.
001200     05  FILLER                   PIC X(10)  VALUE SPACES.
001300     05  CRLS-RUN-MM              PIC 99.
001400     05  FILLER                   PIC X(01)  VALUE '/'.
001500     05  CRLS-RUN-DD              PIC 99.
001600     05  FILLER                   PIC X(01)  VALUE '/'.
001700     05  CRLS-RUN-YY              PIC 99.
