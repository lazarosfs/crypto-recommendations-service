000100******************************************************************
000200* CRLSBD -- SYMBOL LISTING REPORT, BODY LINES
000300*           INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400******************************************************************
000500* CHANGE LOG
000600*   04-FEB-91  RKP  ORIGINAL BODY LAYOUT.
000700******************************************************************
000800 01  CR-LS-DETAIL-LINE.
000900     05  FILLER                   PIC X(01)  VALUE SPACES.
001000     05  CRLS-SYMBOL              PIC X(10).
001100*
001200 01  CR-LS-NODATA-LINE.
001300     05  FILLER                   PIC X(01)  VALUE SPACES.
001400     05  CRLS-ND-TEXT             PIC X(40)
001500             VALUE 'NO DATA - MASTER FILE IS EMPTY'.
