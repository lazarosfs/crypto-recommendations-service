000100******************************************************************
000200* CRMSTR  -- CRYPTO MASTER SYMBOL RECORD
000300*            INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400*            DESK RECORD LAYOUTS
000500******************************************************************
000600* ONE ENTRY PER CRYPTO TICKER SYMBOL EVER SEEN BY THE OVERNIGHT
000700* CSV LOAD.  CR-CRYPTO-ID IS THE SURROGATE KEY ASSIGNED THE FIRST
000800* TIME A SYMBOL IS SEEN, IN SEQUENCE STARTING AT 000000001.  THE
000900* FILE HAS NO NATIVE INDEXED ACCESS ON THIS RUNTIME -- PROGRAMS
001000* LOAD IT WHOLE INTO A WORKING-STORAGE TABLE (SEE CR-MASTER-TBL
001100* IN THE CALLING PROGRAM) AND RESOLVE SYMBOL TO CRYPTO-ID BY A
001200* SEQUENTIAL SCAN OF THAT TABLE.
001300******************************************************************
001400* CHANGE LOG
001500*   18-JAN-91  RKP  ORIGINAL LAYOUT FOR THE CRYPTO PILOT FEED.
001600*   02-SEP-98  DMS  ADDED CR-MSTR-FILLER RESERVE BYTE, Y2K TASK
001700*                   FORCE ASKED THAT ALL NEW 91-ERA LAYOUTS CARRY
001800*                   ONE SPARE BYTE FOR THE NEXT RELEASE.
001900*   11-MAR-03  TJO  ADDED ALPHA/NUMERIC REDEFINES FOR CRLIST RPT.
002000******************************************************************
002100 01  CR-MASTER-RECORD.
002200     05  CR-CRYPTO-ID             PIC 9(09).
002300     05  CR-SYMBOL                PIC X(10).
002400     05  CR-MSTR-FILLER           PIC X(01).
002500*
002600* ALTERNATE VIEW -- WHOLE RECORD AS ONE ALPHANUMERIC STRING, USED
002700* WHEN A PROGRAM NEEDS TO MOVE THE RECORD AS A BLOCK (E.G. THE
002800* DUPLICATE-SYMBOL COMPARE IN THE IMPORT PROGRAM).
002900*
003000 01  CR-MASTER-ALPHA-VIEW REDEFINES CR-MASTER-RECORD.
003100     05  CR-MSTR-ALPHA            PIC X(20).
003200*
003300* ALTERNATE VIEW -- CRYPTO-ID AS DISPLAY TEXT, USED WHEN THE ID
003400* IS EDITED STRAIGHT INTO A REPORT LINE WITHOUT A MOVE-EDIT.
003500*
003600 01  CR-MASTER-ID-VIEW REDEFINES CR-MASTER-RECORD.
003700     05  CR-MSTR-ID-TEXT          PIC X(09).
003800     05  FILLER                   PIC X(11).
