000100******************************************************************
000200* CRLIST -- KNOWN CRYPTO SYMBOL LISTING
000300*           INVENTURE GROWTH AND SECURITIES - DIGITAL ASSETS DESK
000400******************************************************************
000500* PURPOSE.
000600*   PRINTS EVERY SYMBOL ON THE CRYPTO MASTER FILE, IN FILE ORDER.
000700*   AN EMPTY MASTER FILE PRINTS A SINGLE NO-DATA LINE RATHER THAN
000800*   AN EMPTY REPORT BODY.
000900* TECTONICS: COBC
001000******************************************************************
001100*-----------------------*
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID.      CRLIST.
001500 AUTHOR.          R. K. PATEL.
001600 INSTALLATION.    INVENTURE GROWTH AND SECURITIES -
001700                   DIGITAL ASSETS DESK.
001800 DATE-WRITTEN.    04/02/91.
001900 DATE-COMPILED.
002000 SECURITY.        COMPANY CONFIDENTIAL.
002100******************************************************************
002200* CHANGE LOG
002300*   04/02/91  RKP  002  ORIGINAL PROGRAM.
002400*   02/09/98  DMS  122  Y2K SWEEP -- NO 2-DIGIT YEAR FIELDS FOUND
002500*                       IN THIS PROGRAM, RUN DATE DISPLAY ONLY.
002600*   21/01/99  DMS  123  Y2K SWEEP FOLLOW-UP -- CONFIRMED CLEAN.
002700*   11/03/03  TJO  146  ADDED NO-DATA LINE FOR AN EMPTY MASTER
002800*                       FILE -- PREVIOUSLY THE REPORT CAME BACK
002900*                       BLANK AND WAS MISTAKEN FOR A JOB FAILURE.
003000******************************************************************
003100*-----------------------*
003200 ENVIRONMENT DIVISION.
003300*-----------------------*
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 IS CRLIST-TEST-RUN-SW.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CRYPTO-MASTER-FILE ASSIGN TO CRMSTR
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS  IS  WS-CRMSTR-STATUS.
004400*
004500     SELECT CRLIST-REPORT      ASSIGN TO CRLSRPT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS  IS  WS-CRLSRPT-STATUS.
004800*
004900*-----------------------*
005000 DATA DIVISION.
005100*-----------------------*
005200 FILE SECTION.
005300*
005400 FD  CRYPTO-MASTER-FILE
005500     RECORD CONTAINS 20 CHARACTERS
005600     RECORDING MODE IS F.
005700 COPY CRMSTR.
005800*
005900 FD  CRLIST-REPORT.
006000 COPY CRLSHD.
006100 COPY CRLSBD.
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500 01  SYSTEM-DATE-AND-TIME.
006600     05  CURRENT-DATE.
006700         10  CURRENT-YEAR           PIC 9(02).
006800         10  CURRENT-MONTH          PIC 9(02).
006900         10  CURRENT-DAY            PIC 9(02).
007000     05  CURRENT-TIME.
007100         10  CURRENT-HOUR           PIC 9(02).
007200         10  CURRENT-MINUTE         PIC 9(02).
007300         10  CURRENT-SECOND         PIC 9(02).
007400         10  CURRENT-HNDSEC         PIC 9(02).
007500     05  FILLER                     PIC X(01).
007600*
007700 01  WS-FILE-STATUSES.
007800     05  WS-CRMSTR-STATUS           PIC X(02) VALUE SPACES.
007900     05  WS-CRLSRPT-STATUS          PIC X(02) VALUE SPACES.
008000     05  FILLER                     PIC X(01).
008100*
008200 01  WS-SWITCHES.
008300     05  WS-MSTR-EOF-SW             PIC X(01) VALUE 'N'.
008400         88  MSTR-EOF                         VALUE 'Y'.
008500     05  FILLER                     PIC X(01).
008600*
008700 01  WS-COUNTERS.
008800     05  WS-SYMBOLS-LISTED          PIC 9(05) COMP VALUE ZERO.
008900     05  FILLER                     PIC X(01).
009000*
009100* IN-MEMORY CRYPTO MASTER TABLE.  LOADED THEN WALKED IN PLACE --
009200* THE REPORT MUST COME OUT IN FILE ORDER, AND THE TABLE KEEPS IT
009300* THAT WAY SINCE ENTRIES ARE APPENDED IN READ ORDER.
009400*
009500 01  CR-MASTER-TABLE.
009600     05  CR-MSTR-COUNT              PIC 9(05) COMP VALUE ZERO.
009700     05  FILLER                     PIC X(01).
009800     05  CR-MSTR-ENTRY OCCURS 2000 TIMES
009900             INDEXED BY CR-MX.
010000         10  CR-MX-ID               PIC 9(09).
010100         10  CR-MX-SYMBOL           PIC X(10).
010200*
010300* ALTERNATE VIEW OF THE RUN-DATE GROUP, USED WHEN THE OPERATOR
010400* LOG LINE NEEDS THE DATE AS ONE SIX-BYTE STRING RATHER THAN
010500* THE BROKEN-OUT MM/DD/YY FIELDS.
010600*
010700 01  WS-RUN-DATE-EDIT REDEFINES CURRENT-DATE
010800                                    PIC 9(06).
010900*
011000*-----------------------*
011100 PROCEDURE DIVISION.
011200*-----------------------*
011300 000-MAIN-CONTROL.
011400*
011500     ACCEPT CURRENT-DATE FROM DATE.
011600     ACCEPT CURRENT-TIME FROM TIME.
011700*
011800     PERFORM 100-OPEN-FILES.
011900     PERFORM 110-LOAD-MASTER-TABLE
012000         UNTIL MSTR-EOF.
012100     PERFORM 800-WRITE-REPORT-HEADER.
012200*
012300     IF CR-MSTR-COUNT = ZERO
012400         PERFORM 820-WRITE-NODATA-LINE
012500     ELSE
012600         PERFORM 810-WRITE-SYMBOL-LINE
012700             VARYING CR-MX FROM 1 BY 1
012800             UNTIL CR-MX > CR-MSTR-COUNT
012900     END-IF.
013000*
013100     PERFORM 900-CLOSE-FILES.
013200     PERFORM 950-DISPLAY-RUN-SUMMARY.
013300*
013400     STOP RUN.
013500*
013600 100-OPEN-FILES.
013700     OPEN INPUT  CRYPTO-MASTER-FILE.
013800     OPEN OUTPUT CRLIST-REPORT.
013900*
014000 110-LOAD-MASTER-TABLE.
014100     READ CRYPTO-MASTER-FILE
014200         AT END
014300             SET MSTR-EOF TO TRUE
014400         NOT AT END
014500             ADD 1 TO CR-MSTR-COUNT
014600             SET CR-MX TO CR-MSTR-COUNT
014700             MOVE CR-CRYPTO-ID TO CR-MX-ID (CR-MX)
014800             MOVE CR-SYMBOL    TO CR-MX-SYMBOL (CR-MX)
014900     END-READ.
015000*
015100 800-WRITE-REPORT-HEADER.
015200     MOVE CURRENT-MONTH TO CRLS-RUN-MM.
015300     MOVE CURRENT-DAY   TO CRLS-RUN-DD.
015400     MOVE CURRENT-YEAR  TO CRLS-RUN-YY.
015500     WRITE CR-LS-TITLE-LINE AFTER ADVANCING TOP-OF-FORM.
015600*
015700 810-WRITE-SYMBOL-LINE.
015800     MOVE CR-MX-SYMBOL (CR-MX) TO CRLS-SYMBOL.
015900     WRITE CR-LS-DETAIL-LINE AFTER ADVANCING 1 LINE.
016000     ADD 1 TO WS-SYMBOLS-LISTED.
016100*
016200 820-WRITE-NODATA-LINE.
016300     WRITE CR-LS-NODATA-LINE AFTER ADVANCING 1 LINE.
016400*
016500 900-CLOSE-FILES.
016600     CLOSE CRYPTO-MASTER-FILE.
016700     CLOSE CRLIST-REPORT.
016800*
016900 950-DISPLAY-RUN-SUMMARY.
017000     DISPLAY '****************************************'.
017100     DISPLAY 'CRLIST RUN SUMMARY'.
017200     DISPLAY 'SYMBOLS LISTED   : ' WS-SYMBOLS-LISTED.
017300     DISPLAY '****************************************'.
