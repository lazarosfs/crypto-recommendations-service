000100******************************************************************
000200* CRRKBD -- NORMALIZED RANGE RANKING REPORT, BODY LINES
000300*           INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400******************************************************************
000500* CHANGE LOG
000600*   11-MAY-91  RKP  ORIGINAL BODY LAYOUT, ALL-SYMBOL SECTION.
000700*   19-JUL-94  RKP  ADDED SINGLE-DAY CONTROL-BREAK LINE.
000800*   02-SEP-98  DMS  NO CHANGE -- Y2K SWEEP, CARRIED FORWARD.
000900******************************************************************
001000 01  CR-RK-DETAIL-LINE.
001100     05  FILLER                   PIC X(01)  VALUE SPACES.
001200     05  CRRK-RANK-E              PIC ZZZ9.
001300     05  FILLER                   PIC X(03)  VALUE SPACES.
001400     05  CRRK-SYMBOL              PIC X(10).
001500     05  FILLER                   PIC X(03)  VALUE SPACES.
001600     05  CRRK-RANGE-E             PIC Z(05)9.9(08).
001700*
001800 01  CR-RK-TOTAL-LINE.
001900     05  FILLER                   PIC X(01)  VALUE SPACES.
002000     05  FILLER                   PIC X(20)
002100             VALUE 'TOTAL SYMBOLS RANKED:'.
002200     05  CRRK-TOTAL-COUNT-E       PIC ZZZ9.
002300*
002400 01  CR-RK-DAY-HIGH-LINE.
002500     05  FILLER                   PIC X(01)  VALUE SPACES.
002600     05  CRRK-DH-SYMBOL           PIC X(10).
002700     05  FILLER                   PIC X(03)  VALUE SPACES.
002800     05  CRRK-DH-RANGE-E          PIC Z(05)9.9(08).
002900*
003000 01  CR-RK-NODATA-LINE.
003100     05  FILLER                   PIC X(01)  VALUE SPACES.
003200     05  CRRK-ND-TEXT             PIC X(40)
003300             VALUE 'NO DATA - NO SYMBOLS QUALIFY'.
