000100******************************************************************
000200* CRRKHD -- NORMALIZED RANGE RANKING REPORT, HEADER LINES
000300*           INVENTURE GROWTH AND SECURITIES  -  DIGITAL ASSETS
000400******************************************************************
000500* CHANGE LOG
000600*   11-MAY-91  RKP  ORIGINAL HEADER LAYOUT, ALL-SYMBOL SECTION.
000700*   19-JUL-94  RKP  ADDED SINGLE-DAY SECTION HEADER.
000800*   02-SEP-98  DMS  WIDENED TITLE LINE FOR Y2K DATE FORMAT.
000900******************************************************************
001000 01  CR-RK-TITLE-LINE.
001100     05  FILLER                   PIC X(01)  VALUE SPACES.
001200     05  CRRK-TITLE               PIC X(40)
001300             VALUE 'NORMALIZED RANGE RANKING REPORT'.
001400     05  FILLER                   PIC X(10)  VALUE SPACES.
001500     05  CRRK-RUN-MM              PIC 99.
001600     05  FILLER                   PIC X(01)  VALUE '/'.
001700     05  CRRK-RUN-DD              PIC 99.
001800     05  FILLER                   PIC X(01)  VALUE '/'.
001900     05  CRRK-RUN-YY              PIC 99.
002000     05  FILLER                   PIC X(17)  VALUE SPACES.
002100*
002200 01  CR-RK-ALLTIME-SUBHEAD.
002300     05  FILLER                   PIC X(01)  VALUE SPACES.
002400     05  FILLER                   PIC X(50)
002500             VALUE 'ALL-SYMBOL NORMALIZED-RANGE RANKING'.
002600*
002700 01  CR-RK-COLUMN-LINE.
002800     05  FILLER                   PIC X(01)  VALUE SPACES.
002900     05  FILLER                   PIC X(06)  VALUE 'RANK'.
003000     05  FILLER                   PIC X(12)  VALUE 'SYMBOL'.
003100     05  FILLER                   PIC X(18)
003200             VALUE 'NORMALIZED-RANGE'.
003300*
003400 01  CR-RK-DAY-SUBHEAD.
003500     05  FILLER                   PIC X(01)  VALUE SPACES.
003600     05  FILLER                   PIC X(34)
003700             VALUE 'SINGLE-DAY HIGHEST NORMALIZED RANGE'.
003800     05  FILLER                   PIC X(08)  VALUE 'DATE: '.
003900     05  CRRK-DAY-MM              PIC 99.
004000     05  FILLER                   PIC X(01)  VALUE '/'.
004100     05  CRRK-DAY-DD              PIC 99.
004200     05  FILLER                   PIC X(01)  VALUE '/'.
004300     05  CRRK-DAY-YY              PIC 99.
